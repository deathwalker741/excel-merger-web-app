000100*****************************************************
000200*                                                    *
000300*   FD FOR MERGED SCHOOL OUTPUT FILE                *
000400*        RECORD LAYOUT IS IN WSSOMRG                *
000500*****************************************************
000600*
000700* 14/03/88 RTH - CREATED.
000800*
000900 FD  MERGED-SCHOOL-FILE
001000     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 300 CHARACTERS.
001200*
001300     COPY "WSSOMRG.COB".
