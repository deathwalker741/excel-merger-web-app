000100*****************************************************
000200*                                                    *
000300*   FD FOR SCHOOL ORDER INPUT FILE                  *
000400*        RECORD LAYOUT IS IN WSSOORD                *
000500*****************************************************
000600*
000700* 14/03/88 RTH - CREATED.
000800*
000900 FD  SCHOOL-ORDER-FILE
001000     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 200 CHARACTERS.
001200*
001300     COPY "WSSOORD.COB".
