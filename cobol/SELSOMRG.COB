000100*****************************************************
000200*                                                    *
000300*   FILE CONTROL ENTRY FOR MERGED SCHOOL OUTPUT FILE *
000400*        LINE SEQUENTIAL - ONE REC PER SCHOOL NO     *
000500*****************************************************
000600*
000700* 14/03/88 RTH - CREATED.
000800*
000900    SELECT MERGED-SCHOOL-FILE ASSIGN TO "SCHOOLMRG"
001000        ORGANIZATION       IS LINE SEQUENTIAL
001100        ACCESS MODE        IS SEQUENTIAL
001200        FILE STATUS        IS SO-MRG-STATUS.
