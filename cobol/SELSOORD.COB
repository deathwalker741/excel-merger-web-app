000100*****************************************************
000200*                                                    *
000300*   FILE CONTROL ENTRY FOR SCHOOL ORDER INPUT FILE   *
000400*        LINE SEQUENTIAL - ONE ORDER LINE PER REC    *
000500*****************************************************
000600*
000700* 14/03/88 RTH - CREATED.
000800*
000900    SELECT SCHOOL-ORDER-FILE ASSIGN TO "SCHOOLORD"
001000        ORGANIZATION       IS LINE SEQUENTIAL
001100        ACCESS MODE        IS SEQUENTIAL
001200        FILE STATUS        IS SO-ORD-STATUS.
