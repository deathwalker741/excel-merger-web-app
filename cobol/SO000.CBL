000100IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SO000.
000300 AUTHOR.         R T HALVORSEN.
000400 INSTALLATION.   MIDCOUNTY SCHOOL DATA CENTER - DATA PROCESSING.
000500 DATE-WRITTEN.   03/14/88.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - FOR INTERNAL DATA CENTER USE ONLY.
000800*
000900*****************************************************************
001000*                                                                *
001100*    S O 0 0 0   -   S C H O O L   O R D E R   M E R G E        *
001200*                                                                *
001300*   READS THE STATE EXTRACT OF SCHOOL ORDER LINES (ONE LINE     *
001400*   PER ORDER, MANY LINES PER SCHOOL) AND WRITES ONE MERGED     *
001500*   RECORD PER SCHOOL NO, WITH THE MONEY AND STUDENT-COUNT      *
001600*   COLUMNS SUMMED AND THE DESCRIPTIVE COLUMNS CONSOLIDATED.    *
001700*                                                                *
001800*****************************************************************
001900*
002000* REMARKS.  THIS RUN REPLACES THE CLERK'S MANUAL RE-KEYING OF
002100*           THE STATE EXTRACT INTO THE SCHOOL LEDGER.  ONE INPUT
002200*           FILE IN, ONE MERGED FILE OUT, NO OPERATOR PROMPTS.
002300*
002400* VERSION.  1.0.
002500*
002600* FILES USED.
002700*     SCHOOL-ORDER-FILE   (INPUT)  - SELSOORD/FDSOORD/WSSOORD.
002800*     MERGED-SCHOOL-FILE  (OUTPUT) - SELSOMRG/FDSOMRG/WSSOMRG.
002900*
003000* COPYBOOKS USED.
003100*     WSSOWK   - SCHOOL GROUPING TABLE AND SCRATCH WORK AREAS.
003200*
003300* ERROR MESSAGES USED.  SO001, SO002, SO003, SO006, SO007,
003400*                       SO008, SO009.  SEE ERROR-MESSAGES BELOW.
003500*
003600* CHANGE LOG.
003700*
003800* 14/03/88 RTH SO000 CREATED - FIRST CUT, SINGLE-PASS MERGE OF
003900*              THE STATE EXTRACT AGAINST THE SCHOOL LEDGER.
004000* 02/11/91 RTH SO004 SCHOOL NAME WIDENED TO MATCH WSSOORD CHANGE.
004100* 09/06/95 RTH SO009 SCHOOL TABLE RAISED TO 300 ENTRIES AND THE
004200*              DISTINCT-VALUE LISTS RAISED TO 10 EACH - SEE
004300*              WSSOWK CHANGE LOG OF THE SAME DATE.
004400* 21/02/97 JMK SO011 JOIN ROUTINES REWRITTEN TO STRING EXACT
004500*              TRIMMED TEXT INSTEAD OF THE WHOLE PADDED FIELD -
004600*              MERGED SCHOOL NAME COLUMN WAS COMING OUT FULL OF
004700*              BLANKS BETWEEN SCHOOL NAMES.
004800* 14/08/98 JMK Y2K REVIEW - WS-RUN-DATE-YMD IS DISPLAY ONLY, NO
004900*              DATE ARITHMETIC IS PERFORMED ANYWHERE IN THIS
005000*              PROGRAM.  NO CENTURY EXPOSURE.  NO CHANGE MADE.
005100* 04/05/99 CAB SO013 CORRECTED AD000 - ASSET STUDENT COUNT WAS
005200*              BEING ADDED INTO THE CARES STUDENT ACCUMULATOR.
005300* 17/09/02 CAB SO015 TABLE RE-SEQUENCE (AG000) ADDED - STATE
005400*              NOW SENDS THE EXTRACT IN RANDOM SCHOOL NO ORDER
005500*              SINCE THEY MOVED TO THE NEW UPLOAD PORTAL.
005600* 12/03/03 CAB SO016 ZZ010 NOW ROUNDS THE SECOND FRACTION DIGIT
005700*              OFF A THIRD DIGIT INSTEAD OF DROPPING IT - SEE
005800*              ZZ010 CHANGE NOTE.
005900* 30/01/06 RTH SO017 MOVED THE OPEN-FAILURE ABORT MESSAGES OUT
006000*              OF AA000 AND INTO AB000 WHERE THE OPENS ARE DONE.
006100* 09/06/09 RTH SO018 AB000 NOW FALLS THROUGH TO ONE ABORT
006200*              PARAGRAPH INSTEAD OF THREE SEPARATE STOP RUNS.
006300* 14/04/11 RTH SO019 ZZ010/AE000/AH040 REWORKED - THE SO016 FIX
006400*              ROUNDED EACH LINE BEFORE IT WAS ADDED IN, SO TWO
006500*              LINES THAT EACH ROUNDED UP COULD OVER-STATE THE
006600*              SCHOOL TOTAL.  THE SUM FIELDS NOW CARRY A THIRD
006700*              FRACTION DIGIT (SEE WSSOWK CHANGE LOG) AND ARE
006800*              ROUNDED ONLY ONCE, IN AH040, ON THE WAY TO THE
006900*              MERGED FILE.  SO016 IS SUPERSEDED BY THIS ENTRY.
007000* 14/04/11 RTH SO020 AF010/AF020/AF030 DISTINCT-VALUE CAP RAISED
007100*              TO MATCH THE WSSOWK TABLE - SEE WSSOWK CHANGE LOG
007200*              OF THE SAME DATE.  A SCHOOL WITH ELEVEN OR MORE
007300*              SHORT CITY NAMES WAS LOSING THE OVERFLOW BEFORE
007400*              THE OUTPUT FIELD ITSELF EVER RAN OUT OF ROOM.
007500* 22/09/11 RTH SO021 AC000 NOW RUNS AD000/AE000/AF000 AS ONE
007600*              PERFORM ... THRU RANGE - SEE AC000 CHANGE NOTE.
007700* 22/09/11 RTH SO022 AB000 OPEN/PRIME FAILURES NOW DRIVE A
007800*              SINGLE GO TO ... DEPENDING ON WS-ABORT-CODE - SEE
007900*              AB000 CHANGE NOTE.
008000*
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER.    IBM-370.
008400 OBJECT-COMPUTER.    IBM-370.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700*
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     COPY "SELSOORD.COB".
009100     COPY "SELSOMRG.COB".
009200*
009300 DATA DIVISION.
009400 FILE SECTION.
009500     COPY "FDSOORD.COB".
009600*
009700     COPY "FDSOMRG.COB".
009800*
009900 WORKING-STORAGE SECTION.
010000*
010100 77  SO-PROG-NAME                  PIC X(17) VALUE "SO000  (1.0.09)".
010200*
010300     COPY "WSSOWK.COB".
010400*
010500* FILE STATUS AND CONTROL SWITCHES.
010600*
010700 01  WS-FILE-STATUS.
010800     03  SO-ORD-STATUS             PIC XX VALUE SPACES.
010900     03  SO-MRG-STATUS             PIC XX VALUE SPACES.
011000     03  FILLER                    PIC X(4) VALUE SPACES.
011100*
011200 01  WS-SWITCHES.
011300     03  WS-EOF-SW                 PIC X VALUE "N".
011400         88  WS-EOF                      VALUE "Y".
011500     03  WS-FOUND-SW               PIC X VALUE "N".
011600         88  WS-FOUND                    VALUE "Y".
011700     03  WS-ABORT-CODE             PIC 9 COMP VALUE ZERO.
011800     03  FILLER                    PIC X(5) VALUE SPACES.
011900*
012000* COUNTERS AND SUBSCRIPTS - ALL BINARY, NONE OF THESE EVER
012100* HOLD A SIGN SO THEY ARE DECLARED UNSIGNED.
012200*
012300 01  WS-COUNTERS.
012400     03  WS-REC-CNT                PIC 9(7) COMP VALUE ZERO.
012500     03  WS-MERGED-CNT             PIC 9(7) COMP VALUE ZERO.
012600     03  WS-SUB1                   PIC 9(4) COMP VALUE ZERO.
012700     03  WS-SUB2                   PIC 99   COMP VALUE ZERO.
012800     03  WS-SUB3                   PIC 99   COMP VALUE ZERO.
012900     03  WS-CHAR-SUB               PIC 99   COMP VALUE ZERO.
013000     03  SO-WRK-JOIN-PTR           PIC 999  COMP VALUE 1.
013100     03  WS-SWAP-LEN               PIC 99   COMP VALUE ZERO.
013200     03  WS-TRIM-LEN               PIC 99   COMP VALUE ZERO.
013300     03  WS-LEAD-CNT               PIC 99   COMP VALUE ZERO.
013400     03  WS-DOT-CNT                PIC 99   COMP VALUE ZERO.
013500     03  WS-INT-NUM                PIC 9(11) COMP VALUE ZERO.
013600     03  WS-FRAC-NUM               PIC 999   COMP VALUE ZERO.
013700     03  FILLER                    PIC X(4) VALUE SPACES.
013800*
013900 01  WS-VALID-SW                   PIC X VALUE "Y".
014000     88  WS-VALID                       VALUE "Y".
014100     88  WS-INVALID                     VALUE "N".
014200*
014300* SCRATCH FOR THE CURRENCY-CLEAN NUMBER SPLIT (ZZ010).
014400*
014500 01  WS-INT-PART                   PIC X(16) VALUE SPACES.
014600 01  WS-FRAC-PART                  PIC X(16) VALUE SPACES.
014700*
014800* SCRATCH FOR THE LEADING-SPACE TRIM (ZZ040/ZZ050).  THE
014900* CHARACTER-TABLE REDEFINE LETS US BACK-SCAN FOR THE LAST
015000* NON-BLANK BYTE WITHOUT AN INTRINSIC FUNCTION.
015100*
015200 01  WS-TRIM-WORK                  PIC X(40) VALUE SPACES.
015300 01  WS-TRIM-RESULT                PIC X(40) VALUE SPACES.
015400 01  WS-TRIM-CHARS REDEFINES WS-TRIM-RESULT.
015500     03  WS-TRIM-CHAR              PIC X OCCURS 40 TIMES.
015600*
015700* RUN-DATE STAMP FOR THE SUMMARY LINE - DISPLAY ONLY.
015800*
015900 01  WS-RUN-DATE-YMD                PIC 9(6) VALUE ZERO.
016000 01  WS-RUN-DATE-DISP REDEFINES WS-RUN-DATE-YMD.
016100     03  WS-RUN-YY                 PIC 99.
016200     03  WS-RUN-MM                 PIC 99.
016300     03  WS-RUN-DD                 PIC 99.
016400*
016500 01  ERROR-MESSAGES.
016600     03  SO001  PIC X(58) VALUE
016700         "SO001 SCHOOL-ORDER-FILE HAS NO SCHOOL NO - RUN ABORTED".
016800     03  SO002  PIC X(46) VALUE
016900         "SO002 SCHOOL-ORDER-FILE OPEN FAILED, STATUS =".
017000     03  SO003  PIC X(46) VALUE
017100         "SO003 MERGED-SCHOOL-FILE OPEN FAILED, STATUS =".
017200     03  SO006  PIC X(30) VALUE "SO006 INPUT RECORDS READ    =".
017300     03  SO007  PIC X(30) VALUE "SO007 MERGED RECORDS WRITTEN =".
017400     03  SO008  PIC X(56) VALUE
017500         "SO008 SCHOOL TABLE FULL, RECORD SKIPPED - SCHOOL NO =".
017600     03  SO009  PIC X(60) VALUE
017700         "SO009 DISTINCT VALUE LIST FULL, VALUE DROPPED, SCHOOL =".
017800     03  FILLER PIC X(4) VALUE SPACES.
017900*
018000 01  WS-DISP-CNT                   PIC ZZZ,ZZ9.
018100*
018200 PROCEDURE DIVISION.
018300*
018400*****************************************************************
018500*    AA000 - MAIN LINE.  OPEN, DRIVE THE READ LOOP, RE-SEQUENCE *
018600*    THE TABLE, DRIVE THE WRITE LOOP, REPORT, CLOSE, STOP.      *
018700*****************************************************************
018800*
018900 AA000-MAIN-PROCESS SECTION.
019000*
019100     PERFORM AB000-OPEN-FILES.
019200     PERFORM AC000-PROCESS-ORDER-FILE
019300         UNTIL WS-EOF.
019400     PERFORM AG000-SORT-SCHOOL-TABLE.
019500     PERFORM AH000-WRITE-MERGED-FILE
019600         VARYING SO-IDX FROM 1 BY 1
019700         UNTIL SO-IDX > SO-SCHOOL-COUNT.
019800     PERFORM AI000-DISPLAY-SUMMARY.
019900     PERFORM AZ000-CLOSE-FILES.
020000     STOP RUN.
020100*
020200 AA000-EXIT.
020300     EXIT SECTION.
020400*
020500*****************************************************************
020600*    AB000 - OPEN BOTH FILES, THEN PRIME THE READ.  IF THE      *
020700*    FIRST RECORD HAS NO SCHOOL NO THE EXTRACT WAS BUILT OFF    *
020800*    THE WRONG LAYOUT AND THE WHOLE RUN IS ABORTED (SO001).     *
020900*****************************************************************
021000*
021100 AB000-OPEN-FILES SECTION.
021200*
021300* 09/06/09 RTH SO018 REPLACED THE THREE COPIES OF STOP RUN WITH A
021400*              SINGLE ABORT PARAGRAPH - EASIER TO ADD A CLEAN-UP
021500*              STEP LATER WITHOUT CHASING THREE SPOTS.
021600* 22/09/11 RTH SO022 - THE THREE OPEN/PRIME FAILURES NOW SET
021700*              WS-ABORT-CODE AND FALL OUT THROUGH A SINGLE
021800*              GO TO ... DEPENDING ON INSTEAD OF THREE SEPARATE
021900*              IF/GO TO PAIRS - ONE PLACE TO ADD A FOURTH CHECK
022000*              LATER INSTEAD OF THREE.
022100*
022200     MOVE ZERO TO WS-ABORT-CODE.
022300     ACCEPT WS-RUN-DATE-YMD FROM DATE.
022400     OPEN INPUT SCHOOL-ORDER-FILE.
022500     IF SO-ORD-STATUS NOT = "00"
022600         MOVE 1 TO WS-ABORT-CODE
022700     END-IF.
022800     IF WS-ABORT-CODE = ZERO
022900         OPEN OUTPUT MERGED-SCHOOL-FILE
023000         IF SO-MRG-STATUS NOT = "00"
023100             MOVE 2 TO WS-ABORT-CODE
023200         END-IF
023300     END-IF.
023400     IF WS-ABORT-CODE = ZERO
023500         PERFORM AC010-READ-NEXT-ORDER
023600         IF WS-EOF OR SO-ORD-SCHOOL-NO = SPACES
023700             MOVE 3 TO WS-ABORT-CODE
023800         END-IF
023900     END-IF.
024000     GO TO AB000-BAD-ORD-OPEN
024100             AB000-BAD-MRG-OPEN
024200             AB000-BAD-SCHOOL-NO
024300         DEPENDING ON WS-ABORT-CODE.
024400     GO TO AB000-EXIT.
024500*
024600 AB000-BAD-ORD-OPEN.
024700     DISPLAY SO002 " " SO-ORD-STATUS.
024800     GO TO AB000-ABORT.
024900*
025000 AB000-BAD-MRG-OPEN.
025100     DISPLAY SO003 " " SO-MRG-STATUS.
025200     CLOSE SCHOOL-ORDER-FILE.
025300     GO TO AB000-ABORT.
025400*
025500 AB000-BAD-SCHOOL-NO.
025600     DISPLAY SO001.
025700     PERFORM AZ000-CLOSE-FILES.
025800     GO TO AB000-ABORT.
025900*
026000 AB000-ABORT.
026100     STOP RUN.
026200*
026300 AB000-EXIT.
026400     EXIT SECTION.
026500*
026600*****************************************************************
026700*    AC000/AC010 - THE READ LOOP.  ONE PASS OF AC000 GROUPS,    *
026800*    ACCUMULATES AND CONSOLIDATES THE CURRENT RECORD, THEN      *
026900*    PRIMES THE NEXT ONE.                                       *
027000*****************************************************************
027100*
027200 AC000-PROCESS-ORDER-FILE SECTION.
027300*
027400* 22/09/11 RTH SO021 - THE THREE PER-LINE STEPS ARE NOW ONE
027500*              PERFORM ... THRU RANGE - THEY ALWAYS RUN TOGETHER,
027600*              IN THIS ORDER, FOR EVERY LINE READ.
027700*
027800     PERFORM AD000-FIND-OR-ADD-SCHOOL THRU AF000-EXIT.
027900     PERFORM AC010-READ-NEXT-ORDER.
028000*
028100 AC000-EXIT.
028200     EXIT SECTION.
028300*
028400 AC010-READ-NEXT-ORDER SECTION.
028500*
028600     READ SCHOOL-ORDER-FILE
028700         AT END
028800             MOVE "Y" TO WS-EOF-SW
028900     END-READ.
029000     IF NOT WS-EOF
029100         ADD 1 TO WS-REC-CNT
029200     END-IF.
029300*
029400 AC010-EXIT.
029500     EXIT SECTION.
029600*
029700*****************************************************************
029800*    AD000 THRU AF000 - LOCATE/ADD THE TABLE ENTRY, ADD IN THE  *
029900*    MONEY/COUNT COLUMNS, THEN CONSOLIDATE THE DESCRIPTIVE      *
030000*    COLUMNS FOR THE CURRENT ORDER LINE.  RUN AS ONE PERFORM    *
030100*    THRU RANGE FROM AC000 SINCE THE THREE STEPS ALWAYS GO      *
030200*    TOGETHER, IN THIS ORDER, FOR EVERY LINE READ (SO021).      *
030300*    HELPER PARAGRAPHS ONLY EVER REACHED VIA AN INLINE PERFORM  *
030400*    ... VARYING (AD010, AF011, AF021, AF031) ARE GROUPED AFTER *
030500*    AF000-EXIT SO THE THRU RANGE FALLS THROUGH CLEANLY.        *
030600*****************************************************************
030700*
030800 AD000-FIND-OR-ADD-SCHOOL SECTION.
030900*
031000     MOVE ZERO TO WS-SUB1.
031100     PERFORM AD010-SEARCH-ONE-ENTRY
031200         VARYING SO-IDX FROM 1 BY 1
031300         UNTIL SO-IDX > SO-SCHOOL-COUNT.
031400     IF WS-SUB1 = ZERO
031500         IF SO-SCHOOL-COUNT NOT < SO-SCHOOL-MAX
031600             DISPLAY SO008 " " SO-ORD-SCHOOL-NO
031700         ELSE
031800             ADD 1 TO SO-SCHOOL-COUNT
031900             MOVE SO-SCHOOL-COUNT TO WS-SUB1
032000             SET SO-IDX TO WS-SUB1
032100             MOVE SO-ORD-SCHOOL-NO TO SO-SCH-NO (SO-IDX)
032200             MOVE ZERO TO SO-SCH-REV-EXCL  (SO-IDX)
032300             MOVE ZERO TO SO-SCH-REV-INCL  (SO-IDX)
032400             MOVE ZERO TO SO-SCH-ASSET-REV (SO-IDX)
032500             MOVE ZERO TO SO-SCH-ASSET-STU (SO-IDX)
032600             MOVE ZERO TO SO-SCH-CARES-REV (SO-IDX)
032700             MOVE ZERO TO SO-SCH-CARES-STU (SO-IDX)
032800             MOVE ZERO TO SO-SCH-MIND-REV  (SO-IDX)
032900             MOVE ZERO TO SO-SCH-MIND-STU  (SO-IDX)
033000             MOVE ZERO TO SO-SCH-NAME-CNT  (SO-IDX)
033100             MOVE ZERO TO SO-SCH-CITY-CNT  (SO-IDX)
033200             MOVE ZERO TO SO-SCH-ORD-CNT   (SO-IDX)
033300         END-IF
033400     END-IF.
033500*
033600 AD000-EXIT.
033700     EXIT SECTION.
033800*
033900*****************************************************************
034000*    AE000 - CLEAN AND ADD THE EIGHT MONEY/COUNT COLUMNS OF     *
034100*    THE CURRENT ORDER LINE INTO THE MATCHED TABLE ENTRY (R1,   *
034200*    R2).  SKIPPED IF THE SCHOOL TABLE WAS FULL (AD000/SO008).  *
034300*****************************************************************
034400*
034500 AE000-ACCUMULATE-SUMS SECTION.
034600*
034700     IF WS-SUB1 NOT = ZERO
034800         SET SO-IDX TO WS-SUB1
034900         MOVE SO-ORD-VALUE-EXCL-GST TO SO-WRK-RAW-TEXT
035000         PERFORM ZZ010-CLEAN-CURRENCY-VALUE
035100         ADD SO-WRK-VALUE TO SO-SCH-REV-EXCL (SO-IDX)
035200         MOVE SO-ORD-VALUE-INCL-GST TO SO-WRK-RAW-TEXT
035300         PERFORM ZZ010-CLEAN-CURRENCY-VALUE
035400         ADD SO-WRK-VALUE TO SO-SCH-REV-INCL (SO-IDX)
035500         MOVE SO-ORD-ASSET-REVENUE TO SO-WRK-RAW-TEXT
035600         PERFORM ZZ010-CLEAN-CURRENCY-VALUE
035700         ADD SO-WRK-VALUE TO SO-SCH-ASSET-REV (SO-IDX)
035800         MOVE SO-ORD-ASSET-STUDENTS TO SO-WRK-RAW-TEXT
035900         PERFORM ZZ010-CLEAN-CURRENCY-VALUE
036000         ADD SO-WRK-VALUE TO SO-SCH-ASSET-STU (SO-IDX)
036100         MOVE SO-ORD-CARES-REVENUE TO SO-WRK-RAW-TEXT
036200         PERFORM ZZ010-CLEAN-CURRENCY-VALUE
036300         ADD SO-WRK-VALUE TO SO-SCH-CARES-REV (SO-IDX)
036400         MOVE SO-ORD-CARES-STUDENTS TO SO-WRK-RAW-TEXT
036500         PERFORM ZZ010-CLEAN-CURRENCY-VALUE
036600         ADD SO-WRK-VALUE TO SO-SCH-CARES-STU (SO-IDX)
036700         MOVE SO-ORD-MINDSPARK-REVENUE TO SO-WRK-RAW-TEXT
036800         PERFORM ZZ010-CLEAN-CURRENCY-VALUE
036900         ADD SO-WRK-VALUE TO SO-SCH-MIND-REV (SO-IDX)
037000         MOVE SO-ORD-MINDSPARK-STUDENTS TO SO-WRK-RAW-TEXT
037100         PERFORM ZZ010-CLEAN-CURRENCY-VALUE
037200         ADD SO-WRK-VALUE TO SO-SCH-MIND-STU (SO-IDX)
037300     END-IF.
037400*
037500 AE000-EXIT.
037600     EXIT SECTION.
037700*
037800*****************************************************************
037900*    AF000 - TRIM AND DEDUPE THE THREE DESCRIPTIVE COLUMNS OF   *
038000*    THE CURRENT ORDER LINE AGAINST THE MATCHED TABLE ENTRY     *
038100*    (R4).  THE SORT AND JOIN ARE DONE LATER, ONCE PER SCHOOL,  *
038200*    IN THE WRITE PASS (AH000) - NOT HERE, PER LINE.            *
038300*****************************************************************
038400*
038500 AF000-CONSOLIDATE-TEXT SECTION.
038600*
038700     IF WS-SUB1 NOT = ZERO
038800         SET SO-IDX TO WS-SUB1
038900         PERFORM AF010-ADD-SCHOOL-NAME
039000         PERFORM AF020-ADD-CITY
039100         PERFORM AF030-ADD-ORDER-ID
039200     END-IF.
039300*
039400 AF000-EXIT.
039500     EXIT SECTION.
039600*
039700* THE REMAINING PARAGRAPHS OF THIS BANK (AD010, AF011, AF021,
039800* AF031, AND THE AF010/AF020/AF030 SECTIONS THAT CALL THEM) ARE
039900* NEVER FALLEN INTO - THEY ARE ONLY EVER REACHED BY AN INLINE
040000* PERFORM ... VARYING FROM AD000/AF000 ABOVE, SO THEY ARE KEPT
040100* BEHIND AF000-EXIT, OUT OF THE AD000 THRU AF000-EXIT RANGE
040200* PERFORMED FROM AC000 (SO021).
040300*
040400 AD010-SEARCH-ONE-ENTRY SECTION.
040500*
040600     IF WS-SUB1 = ZERO
040700         IF SO-SCH-NO (SO-IDX) = SO-ORD-SCHOOL-NO
040800             MOVE SO-IDX TO WS-SUB1
040900         END-IF
041000     END-IF.
041100*
041200 AD010-EXIT.
041300     EXIT SECTION.
041400*
041500 AF010-ADD-SCHOOL-NAME SECTION.
041600*
041700     MOVE SPACES TO WS-TRIM-WORK.
041800     MOVE SO-ORD-SCHOOL-NAME TO WS-TRIM-WORK.
041900     PERFORM ZZ040-TRIM-FIELD.
042000     IF WS-TRIM-LEN > ZERO
042100         MOVE "N" TO WS-FOUND-SW
042200         PERFORM AF011-CHECK-NAME-DUP
042300             VARYING WS-SUB2 FROM 1 BY 1
042400             UNTIL WS-SUB2 > SO-SCH-NAME-CNT (SO-IDX)
042500         IF NOT WS-FOUND
042600             IF SO-SCH-NAME-CNT (SO-IDX) < SO-VALS-MAX
042700                 ADD 1 TO SO-SCH-NAME-CNT (SO-IDX)
042800                 MOVE SO-SCH-NAME-CNT (SO-IDX) TO WS-SUB3
042900                 MOVE WS-TRIM-RESULT
043000                     TO SO-SCH-NAME-VALS (SO-IDX WS-SUB3)
043100                 MOVE WS-TRIM-LEN
043200                     TO SO-SCH-NAME-LENS (SO-IDX WS-SUB3)
043300             ELSE
043400                 DISPLAY SO009 " " SO-ORD-SCHOOL-NO
043500             END-IF
043600         END-IF
043700     END-IF.
043800*
043900 AF010-EXIT.
044000     EXIT SECTION.
044100*
044200 AF011-CHECK-NAME-DUP SECTION.
044300*
044400     IF SO-SCH-NAME-VALS (SO-IDX WS-SUB2) = WS-TRIM-RESULT
044500         MOVE "Y" TO WS-FOUND-SW
044600     END-IF.
044700*
044800 AF011-EXIT.
044900     EXIT SECTION.
045000*
045100 AF020-ADD-CITY SECTION.
045200*
045300     MOVE SPACES TO WS-TRIM-WORK.
045400     MOVE SO-ORD-CITY TO WS-TRIM-WORK.
045500     PERFORM ZZ040-TRIM-FIELD.
045600     IF WS-TRIM-LEN > ZERO
045700         MOVE "N" TO WS-FOUND-SW
045800         PERFORM AF021-CHECK-CITY-DUP
045900             VARYING WS-SUB2 FROM 1 BY 1
046000             UNTIL WS-SUB2 > SO-SCH-CITY-CNT (SO-IDX)
046100         IF NOT WS-FOUND
046200             IF SO-SCH-CITY-CNT (SO-IDX) < SO-VALS-MAX
046300                 ADD 1 TO SO-SCH-CITY-CNT (SO-IDX)
046400                 MOVE SO-SCH-CITY-CNT (SO-IDX) TO WS-SUB3
046500                 MOVE WS-TRIM-RESULT (1:20)
046600                     TO SO-SCH-CITY-VALS (SO-IDX WS-SUB3)
046700                 MOVE WS-TRIM-LEN
046800                     TO SO-SCH-CITY-LENS (SO-IDX WS-SUB3)
046900             ELSE
047000                 DISPLAY SO009 " " SO-ORD-SCHOOL-NO
047100             END-IF
047200         END-IF
047300     END-IF.
047400*
047500 AF020-EXIT.
047600     EXIT SECTION.
047700*
047800 AF021-CHECK-CITY-DUP SECTION.
047900*
048000     IF SO-SCH-CITY-VALS (SO-IDX WS-SUB2) = WS-TRIM-RESULT (1:20)
048100         MOVE "Y" TO WS-FOUND-SW
048200     END-IF.
048300*
048400 AF021-EXIT.
048500     EXIT SECTION.
048600*
048700 AF030-ADD-ORDER-ID SECTION.
048800*
048900     MOVE SPACES TO WS-TRIM-WORK.
049000     MOVE SO-ORD-ORDER-ID TO WS-TRIM-WORK.
049100     PERFORM ZZ040-TRIM-FIELD.
049200     IF WS-TRIM-LEN > ZERO
049300         MOVE "N" TO WS-FOUND-SW
049400         PERFORM AF031-CHECK-ORDER-DUP
049500             VARYING WS-SUB2 FROM 1 BY 1
049600             UNTIL WS-SUB2 > SO-SCH-ORD-CNT (SO-IDX)
049700         IF NOT WS-FOUND
049800             IF SO-SCH-ORD-CNT (SO-IDX) < SO-VALS-MAX
049900                 ADD 1 TO SO-SCH-ORD-CNT (SO-IDX)
050000                 MOVE SO-SCH-ORD-CNT (SO-IDX) TO WS-SUB3
050100                 MOVE WS-TRIM-RESULT (1:12)
050200                     TO SO-SCH-ORD-VALS (SO-IDX WS-SUB3)
050300                 MOVE WS-TRIM-LEN
050400                     TO SO-SCH-ORD-LENS (SO-IDX WS-SUB3)
050500             ELSE
050600                 DISPLAY SO009 " " SO-ORD-SCHOOL-NO
050700             END-IF
050800         END-IF
050900     END-IF.
051000*
051100 AF030-EXIT.
051200     EXIT SECTION.
051300*
051400 AF031-CHECK-ORDER-DUP SECTION.
051500*
051600     IF SO-SCH-ORD-VALS (SO-IDX WS-SUB2) = WS-TRIM-RESULT (1:12)
051700         MOVE "Y" TO WS-FOUND-SW
051800     END-IF.
051900*
052000 AF031-EXIT.
052100     EXIT SECTION.
052200*
052300*****************************************************************
052400*    AG000 - RE-SEQUENCE THE SCHOOL TABLE ASCENDING BY          *
052500*    SO-SCH-NO BEFORE THE WRITE PASS.  A PLAIN EXCHANGE SORT    *
052600*    IS USED - THE TABLE NEVER HOLDS MORE THAN SO-SCHOOL-MAX    *
052700*    ENTRIES SO THE COST IS NOT A CONCERN (SO015).              *
052800*****************************************************************
052900*
053000 AG000-SORT-SCHOOL-TABLE SECTION.
053100*
053200     IF SO-SCHOOL-COUNT > 1
053300         MOVE "N" TO SO-WRK-SORT-DONE
053400         PERFORM AG010-SORT-ONE-PASS
053500             UNTIL SO-WRK-SORT-COMPLETE
053600     END-IF.
053700*
053800 AG000-EXIT.
053900     EXIT SECTION.
054000*
054100 AG010-SORT-ONE-PASS SECTION.
054200*
054300     MOVE "Y" TO SO-WRK-SORT-DONE.
054400     PERFORM AG011-COMPARE-ADJACENT
054500         VARYING SO-IDX FROM 1 BY 1
054600         UNTIL SO-IDX NOT < SO-SCHOOL-COUNT.
054700*
054800 AG010-EXIT.
054900     EXIT SECTION.
055000*
055100 AG011-COMPARE-ADJACENT SECTION.
055200*
055300     SET SO-IDX2 TO SO-IDX.
055400     SET SO-IDX2 UP BY 1.
055500     IF SO-SCH-NO (SO-IDX) > SO-SCH-NO (SO-IDX2)
055600         PERFORM AG012-SWAP-ENTRIES
055700         MOVE "N" TO SO-WRK-SORT-DONE
055800     END-IF.
055900*
056000 AG011-EXIT.
056100     EXIT SECTION.
056200*
056300 AG012-SWAP-ENTRIES SECTION.
056400*
056500     MOVE SO-SCHOOL-ENTRY (SO-IDX)  TO WS-SWAP-ENTRY.
056600     MOVE SO-SCHOOL-ENTRY (SO-IDX2) TO SO-SCHOOL-ENTRY (SO-IDX).
056700     MOVE WS-SWAP-ENTRY             TO SO-SCHOOL-ENTRY (SO-IDX2).
056800*
056900 AG012-EXIT.
057000     EXIT SECTION.
057100*
057200*****************************************************************
057300*    AH000 - ONE PASS PER TABLE ENTRY.  SORTS EACH ENTRY'S      *
057400*    OWN DISTINCT-VALUE LISTS, JOINS THEM WITH ", ", MOVES THE  *
057500*    ACCUMULATORS TO THE EDITED OUTPUT FIELDS (R5) AND WRITES   *
057600*    THE MERGED RECORD.                                         *
057700*****************************************************************
057800*
057900 AH000-WRITE-MERGED-FILE SECTION.
058000*
058100     MOVE SO-SCH-NO (SO-IDX) TO SO-MRG-SCHOOL-NO.
058200     PERFORM AH005-SORT-NAME-VALUES.
058300     PERFORM AH010-JOIN-NAME.
058400     PERFORM AH015-SORT-CITY-VALUES.
058500     PERFORM AH020-JOIN-CITY.
058600     PERFORM AH025-SORT-ORDER-VALUES.
058700     PERFORM AH030-JOIN-ORDER.
058800     PERFORM AH040-MOVE-SUM-FIELDS.
058900     PERFORM AH050-WRITE-ONE-RECORD.
059000*
059100 AH000-EXIT.
059200     EXIT SECTION.
059300*
059400 AH005-SORT-NAME-VALUES SECTION.
059500*
059600     IF SO-SCH-NAME-CNT (SO-IDX) > 1
059700         MOVE "N" TO SO-WRK-SORT-DONE
059800         PERFORM AH006-NAME-SORT-PASS
059900             UNTIL SO-WRK-SORT-COMPLETE
060000     END-IF.
060100*
060200 AH005-EXIT.
060300     EXIT SECTION.
060400*
060500 AH006-NAME-SORT-PASS SECTION.
060600*
060700     MOVE "Y" TO SO-WRK-SORT-DONE.
060800     PERFORM AH007-NAME-COMPARE
060900         VARYING WS-SUB2 FROM 1 BY 1
061000         UNTIL WS-SUB2 NOT < SO-SCH-NAME-CNT (SO-IDX).
061100*
061200 AH006-EXIT.
061300     EXIT SECTION.
061400*
061500 AH007-NAME-COMPARE SECTION.
061600*
061700     MOVE WS-SUB2 TO WS-SUB3.
061800     ADD 1 TO WS-SUB3.
061900     IF SO-SCH-NAME-VALS (SO-IDX WS-SUB2) >
062000        SO-SCH-NAME-VALS (SO-IDX WS-SUB3)
062100         MOVE SO-SCH-NAME-VALS (SO-IDX WS-SUB2) TO WS-TRIM-RESULT
062200         MOVE SO-SCH-NAME-LENS (SO-IDX WS-SUB2) TO WS-SWAP-LEN
062300         MOVE SO-SCH-NAME-VALS (SO-IDX WS-SUB3)
062400             TO SO-SCH-NAME-VALS (SO-IDX WS-SUB2)
062500         MOVE SO-SCH-NAME-LENS (SO-IDX WS-SUB3)
062600             TO SO-SCH-NAME-LENS (SO-IDX WS-SUB2)
062700         MOVE WS-TRIM-RESULT TO SO-SCH-NAME-VALS (SO-IDX WS-SUB3)
062800         MOVE WS-SWAP-LEN    TO SO-SCH-NAME-LENS (SO-IDX WS-SUB3)
062900         MOVE "N" TO SO-WRK-SORT-DONE
063000     END-IF.
063100*
063200 AH007-EXIT.
063300     EXIT SECTION.
063400*
063500 AH010-JOIN-NAME SECTION.
063600*
063700     MOVE SPACES TO SO-WRK-JOIN-BUFFER.
063800     MOVE 1 TO SO-WRK-JOIN-PTR.
063900     IF SO-SCH-NAME-CNT (SO-IDX) > ZERO
064000         PERFORM AH011-APPEND-ONE-NAME
064100             VARYING WS-SUB2 FROM 1 BY 1
064200             UNTIL WS-SUB2 > SO-SCH-NAME-CNT (SO-IDX)
064300     END-IF.
064400     MOVE SO-WRK-JOIN-BUFFER TO SO-MRG-SCHOOL-NAME.
064500*
064600 AH010-EXIT.
064700     EXIT SECTION.
064800*
064900 AH011-APPEND-ONE-NAME SECTION.
065000*
065100     IF WS-SUB2 > 1
065200         STRING ", " DELIMITED BY SIZE
065300             INTO SO-WRK-JOIN-BUFFER
065400             WITH POINTER SO-WRK-JOIN-PTR
065500         END-STRING
065600     END-IF.
065700     STRING SO-SCH-NAME-VALS (SO-IDX WS-SUB2)
065800                (1:SO-SCH-NAME-LENS (SO-IDX WS-SUB2))
065900             DELIMITED BY SIZE
066000             INTO SO-WRK-JOIN-BUFFER
066100             WITH POINTER SO-WRK-JOIN-PTR
066200         END-STRING.
066300*
066400 AH011-EXIT.
066500     EXIT SECTION.
066600*
066700 AH015-SORT-CITY-VALUES SECTION.
066800*
066900     IF SO-SCH-CITY-CNT (SO-IDX) > 1
067000         MOVE "N" TO SO-WRK-SORT-DONE
067100         PERFORM AH016-CITY-SORT-PASS
067200             UNTIL SO-WRK-SORT-COMPLETE
067300     END-IF.
067400*
067500 AH015-EXIT.
067600     EXIT SECTION.
067700*
067800 AH016-CITY-SORT-PASS SECTION.
067900*
068000     MOVE "Y" TO SO-WRK-SORT-DONE.
068100     PERFORM AH017-CITY-COMPARE
068200         VARYING WS-SUB2 FROM 1 BY 1
068300         UNTIL WS-SUB2 NOT < SO-SCH-CITY-CNT (SO-IDX).
068400*
068500 AH016-EXIT.
068600     EXIT SECTION.
068700*
068800 AH017-CITY-COMPARE SECTION.
068900*
069000     MOVE WS-SUB2 TO WS-SUB3.
069100     ADD 1 TO WS-SUB3.
069200     IF SO-SCH-CITY-VALS (SO-IDX WS-SUB2) >
069300        SO-SCH-CITY-VALS (SO-IDX WS-SUB3)
069400         MOVE SO-SCH-CITY-VALS (SO-IDX WS-SUB2) TO WS-TRIM-RESULT (1:20)
069500         MOVE SO-SCH-CITY-LENS (SO-IDX WS-SUB2) TO WS-SWAP-LEN
069600         MOVE SO-SCH-CITY-VALS (SO-IDX WS-SUB3)
069700             TO SO-SCH-CITY-VALS (SO-IDX WS-SUB2)
069800         MOVE SO-SCH-CITY-LENS (SO-IDX WS-SUB3)
069900             TO SO-SCH-CITY-LENS (SO-IDX WS-SUB2)
070000         MOVE WS-TRIM-RESULT (1:20) TO SO-SCH-CITY-VALS (SO-IDX WS-SUB3)
070100         MOVE WS-SWAP-LEN           TO SO-SCH-CITY-LENS (SO-IDX WS-SUB3)
070200         MOVE "N" TO SO-WRK-SORT-DONE
070300     END-IF.
070400*
070500 AH017-EXIT.
070600     EXIT SECTION.
070700*
070800 AH020-JOIN-CITY SECTION.
070900*
071000     MOVE SPACES TO SO-WRK-JOIN-BUFFER.
071100     MOVE 1 TO SO-WRK-JOIN-PTR.
071200     IF SO-SCH-CITY-CNT (SO-IDX) > ZERO
071300         PERFORM AH021-APPEND-ONE-CITY
071400             VARYING WS-SUB2 FROM 1 BY 1
071500             UNTIL WS-SUB2 > SO-SCH-CITY-CNT (SO-IDX)
071600     END-IF.
071700     MOVE SO-WRK-JOIN-BUFFER TO SO-MRG-CITY.
071800*
071900 AH020-EXIT.
072000     EXIT SECTION.
072100*
072200 AH021-APPEND-ONE-CITY SECTION.
072300*
072400     IF WS-SUB2 > 1
072500         STRING ", " DELIMITED BY SIZE
072600             INTO SO-WRK-JOIN-BUFFER
072700             WITH POINTER SO-WRK-JOIN-PTR
072800         END-STRING
072900     END-IF.
073000     STRING SO-SCH-CITY-VALS (SO-IDX WS-SUB2)
073100                (1:SO-SCH-CITY-LENS (SO-IDX WS-SUB2))
073200             DELIMITED BY SIZE
073300             INTO SO-WRK-JOIN-BUFFER
073400             WITH POINTER SO-WRK-JOIN-PTR
073500         END-STRING.
073600*
073700 AH021-EXIT.
073800     EXIT SECTION.
073900*
074000 AH025-SORT-ORDER-VALUES SECTION.
074100*
074200     IF SO-SCH-ORD-CNT (SO-IDX) > 1
074300         MOVE "N" TO SO-WRK-SORT-DONE
074400         PERFORM AH026-ORDER-SORT-PASS
074500             UNTIL SO-WRK-SORT-COMPLETE
074600     END-IF.
074700*
074800 AH025-EXIT.
074900     EXIT SECTION.
075000*
075100 AH026-ORDER-SORT-PASS SECTION.
075200*
075300     MOVE "Y" TO SO-WRK-SORT-DONE.
075400     PERFORM AH027-ORDER-COMPARE
075500         VARYING WS-SUB2 FROM 1 BY 1
075600         UNTIL WS-SUB2 NOT < SO-SCH-ORD-CNT (SO-IDX).
075700*
075800 AH026-EXIT.
075900     EXIT SECTION.
076000*
076100 AH027-ORDER-COMPARE SECTION.
076200*
076300     MOVE WS-SUB2 TO WS-SUB3.
076400     ADD 1 TO WS-SUB3.
076500     IF SO-SCH-ORD-VALS (SO-IDX WS-SUB2) >
076600        SO-SCH-ORD-VALS (SO-IDX WS-SUB3)
076700         MOVE SO-SCH-ORD-VALS (SO-IDX WS-SUB2) TO WS-TRIM-RESULT (1:12)
076800         MOVE SO-SCH-ORD-LENS (SO-IDX WS-SUB2) TO WS-SWAP-LEN
076900         MOVE SO-SCH-ORD-VALS (SO-IDX WS-SUB3)
077000             TO SO-SCH-ORD-VALS (SO-IDX WS-SUB2)
077100         MOVE SO-SCH-ORD-LENS (SO-IDX WS-SUB3)
077200             TO SO-SCH-ORD-LENS (SO-IDX WS-SUB2)
077300         MOVE WS-TRIM-RESULT (1:12) TO SO-SCH-ORD-VALS (SO-IDX WS-SUB3)
077400         MOVE WS-SWAP-LEN           TO SO-SCH-ORD-LENS (SO-IDX WS-SUB3)
077500         MOVE "N" TO SO-WRK-SORT-DONE
077600     END-IF.
077700*
077800 AH027-EXIT.
077900     EXIT SECTION.
078000*
078100 AH030-JOIN-ORDER SECTION.
078200*
078300     MOVE SPACES TO SO-WRK-JOIN-BUFFER.
078400     MOVE 1 TO SO-WRK-JOIN-PTR.
078500     IF SO-SCH-ORD-CNT (SO-IDX) > ZERO
078600         PERFORM AH031-APPEND-ONE-ORDER
078700             VARYING WS-SUB2 FROM 1 BY 1
078800             UNTIL WS-SUB2 > SO-SCH-ORD-CNT (SO-IDX)
078900     END-IF.
079000     MOVE SO-WRK-JOIN-BUFFER TO SO-MRG-ORDER-ID.
079100*
079200 AH030-EXIT.
079300     EXIT SECTION.
079400*
079500 AH031-APPEND-ONE-ORDER SECTION.
079600*
079700     IF WS-SUB2 > 1
079800         STRING ", " DELIMITED BY SIZE
079900             INTO SO-WRK-JOIN-BUFFER
080000             WITH POINTER SO-WRK-JOIN-PTR
080100         END-STRING
080200     END-IF.
080300     STRING SO-SCH-ORD-VALS (SO-IDX WS-SUB2)
080400                (1:SO-SCH-ORD-LENS (SO-IDX WS-SUB2))
080500             DELIMITED BY SIZE
080600             INTO SO-WRK-JOIN-BUFFER
080700             WITH POINTER SO-WRK-JOIN-PTR
080800         END-STRING.
080900*
081000 AH031-EXIT.
081100     EXIT SECTION.
081200*
081300 AH040-MOVE-SUM-FIELDS SECTION.
081400*
081500* 14/04/11 RTH SO019 - EACH SCHOOL'S SUM FIELDS ARE ROUNDED TO
081600*              TWO DECIMALS RIGHT HERE, AND ONLY HERE - THE THIRD
081700*              FRACTION DIGIT CARRIED THIS FAR (SEE ZZ010) IS
081800*              WHAT COMPUTE ... ROUNDED USES TO DECIDE THE LAST
081900*              DIGIT INSTEAD OF EACH LINE ROUNDING ITSELF (R5).
082000*
082100     COMPUTE SO-MRG-VALUE-EXCL-GST     ROUNDED =
082200             SO-SCH-REV-EXCL  (SO-IDX).
082300     COMPUTE SO-MRG-VALUE-INCL-GST     ROUNDED =
082400             SO-SCH-REV-INCL  (SO-IDX).
082500     COMPUTE SO-MRG-ASSET-REVENUE      ROUNDED =
082600             SO-SCH-ASSET-REV (SO-IDX).
082700     COMPUTE SO-MRG-ASSET-STUDENTS     ROUNDED =
082800             SO-SCH-ASSET-STU (SO-IDX).
082900     COMPUTE SO-MRG-CARES-REVENUE      ROUNDED =
083000             SO-SCH-CARES-REV (SO-IDX).
083100     COMPUTE SO-MRG-CARES-STUDENTS     ROUNDED =
083200             SO-SCH-CARES-STU (SO-IDX).
083300     COMPUTE SO-MRG-MINDSPARK-REVENUE  ROUNDED =
083400             SO-SCH-MIND-REV  (SO-IDX).
083500     COMPUTE SO-MRG-MINDSPARK-STUDENTS ROUNDED =
083600             SO-SCH-MIND-STU  (SO-IDX).
083700*
083800 AH040-EXIT.
083900     EXIT SECTION.
084000*
084100 AH050-WRITE-ONE-RECORD SECTION.
084200*
084300     WRITE SO-MERGED-RECORD.
084400     ADD 1 TO WS-MERGED-CNT.
084500*
084600 AH050-EXIT.
084700     EXIT SECTION.
084800*
084900*****************************************************************
085000*    AI000 - CONSOLE SUMMARY (R6).                              *
085100*****************************************************************
085200*
085300 AI000-DISPLAY-SUMMARY SECTION.
085400*
085500     DISPLAY "SO000 SCHOOL ORDER MERGE - RUN DATE (YYMMDD) "
085600             WS-RUN-DATE-YMD.
085700     MOVE WS-REC-CNT TO WS-DISP-CNT.
085800     DISPLAY SO006 " " WS-DISP-CNT.
085900     MOVE WS-MERGED-CNT TO WS-DISP-CNT.
086000     DISPLAY SO007 " " WS-DISP-CNT.
086100*
086200 AI000-EXIT.
086300     EXIT SECTION.
086400*
086500 AZ000-CLOSE-FILES SECTION.
086600*
086700     CLOSE SCHOOL-ORDER-FILE.
086800     CLOSE MERGED-SCHOOL-FILE.
086900*
087000 AZ000-EXIT.
087100     EXIT SECTION.
087200*
087300*****************************************************************
087400*    ZZ010 - CLEAN ONE RAW TEXT COLUMN INTO SO-WRK-VALUE (R1).  *
087500*    EVERYTHING BUT DIGITS AND A SINGLE DECIMAL POINT IS         *
087600*    STRIPPED; A MINUS SIGN IS STRIPPED LIKE ANY OTHER JUNK      *
087700*    CHARACTER SO A NEGATIVE INPUT COMES OUT POSITIVE - THIS IS  *
087800*    THE STATE EXTRACT'S OWN QUIRK, NOT A BUG IN THIS ROUTINE.   *
087900*****************************************************************
088000*
088100 ZZ010-CLEAN-CURRENCY-VALUE SECTION.
088200*
088300* 12/03/03 CAB SO016 - THIRD FRACTION DIGIT (IF ANY) USED TO BE
088400*              ROUNDED INTO THE SECOND DIGIT RIGHT HERE.  THAT
088500*              WORKED FOR ONE LINE BUT OVER-STATED A SCHOOL WITH
088600*              SEVERAL LINES EACH ROUNDING UP ON THEIR OWN.
088700* 14/04/11 RTH SO019 - SO-WRK-VALUE NOW KEEPS THE THIRD FRACTION
088800*              DIGIT INSTEAD OF ROUNDING IT AWAY HERE.  THE
088900*              SCHOOL ACCUMULATORS (WSSOWK) CARRY THE SAME THIRD
089000*              DIGIT, AND THE ROUNDING TO TWO DECIMALS IS DONE
089100*              ONLY ONCE, IN AH040, AFTER ALL OF A SCHOOL'S LINES
089200*              HAVE BEEN ADDED IN - NOT ON EACH LINE GOING IN.
089300     MOVE SPACES TO SO-WRK-CLEAN-TEXT.
089400     MOVE ZERO TO SO-WRK-CLEAN-LEN WS-DOT-CNT SO-WRK-VALUE.
089500     PERFORM ZZ011-SCAN-ONE-RAW-CHAR
089600         VARYING WS-CHAR-SUB FROM 1 BY 1
089700         UNTIL WS-CHAR-SUB > 15.
089800     IF SO-WRK-CLEAN-LEN = ZERO OR WS-DOT-CNT > 1
089900         MOVE ZERO TO SO-WRK-VALUE
090000     ELSE
090100         MOVE SPACES TO WS-INT-PART WS-FRAC-PART
090200         MOVE ZERO TO WS-INT-NUM WS-FRAC-NUM
090300         MOVE "Y" TO WS-VALID-SW
090400         UNSTRING SO-WRK-CLEAN-TEXT (1:SO-WRK-CLEAN-LEN)
090500             DELIMITED BY "."
090600             INTO WS-INT-PART WS-FRAC-PART
090700         END-UNSTRING
090800         IF WS-INT-PART = SPACES
090900             MOVE ZERO TO WS-INT-NUM
091000         ELSE
091100             IF WS-INT-PART IS NUMERIC
091200                 MOVE WS-INT-PART TO WS-INT-NUM
091300             ELSE
091400                 MOVE "N" TO WS-VALID-SW
091500             END-IF
091600         END-IF
091700         IF WS-VALID-SW = "Y"
091800             IF WS-FRAC-PART = SPACES
091900                 MOVE ZERO TO WS-FRAC-NUM
092000             ELSE
092100                 IF WS-FRAC-PART (1:3) IS NUMERIC
092200                     MOVE WS-FRAC-PART (1:3) TO WS-FRAC-NUM
092300                 ELSE
092400                     IF WS-FRAC-PART (1:2) IS NUMERIC
092500                         MOVE WS-FRAC-PART (1:2) TO WS-FRAC-NUM
092600                         MULTIPLY 10 BY WS-FRAC-NUM
092700                     ELSE
092800                         IF WS-FRAC-PART (1:1) IS NUMERIC
092900                             MOVE WS-FRAC-PART (1:1) TO WS-FRAC-NUM
093000                             MULTIPLY 100 BY WS-FRAC-NUM
093100                         ELSE
093200                             MOVE "N" TO WS-VALID-SW
093300                         END-IF
093400                     END-IF
093500                 END-IF
093600             END-IF
093700         END-IF
093800         IF WS-VALID-SW = "Y"
093900             COMPUTE SO-WRK-VALUE = WS-INT-NUM + (WS-FRAC-NUM / 1000)
094000         ELSE
094100             MOVE ZERO TO SO-WRK-VALUE
094200         END-IF
094300     END-IF.
094400*
094500 ZZ010-EXIT.
094600     EXIT SECTION.
094700*
094800 ZZ011-SCAN-ONE-RAW-CHAR SECTION.
094900*
095000     IF SO-WRK-RAW-CHAR (WS-CHAR-SUB) >= "0" AND
095100        SO-WRK-RAW-CHAR (WS-CHAR-SUB) <= "9"
095200         ADD 1 TO SO-WRK-CLEAN-LEN
095300         MOVE SO-WRK-RAW-CHAR (WS-CHAR-SUB)
095400             TO SO-WRK-CLEAN-TEXT (SO-WRK-CLEAN-LEN:1)
095500     ELSE
095600         IF SO-WRK-RAW-CHAR (WS-CHAR-SUB) = "."
095700             ADD 1 TO SO-WRK-CLEAN-LEN
095800             MOVE "." TO SO-WRK-CLEAN-TEXT (SO-WRK-CLEAN-LEN:1)
095900             ADD 1 TO WS-DOT-CNT
096000         END-IF
096100     END-IF.
096200*
096300 ZZ011-EXIT.
096400     EXIT SECTION.
096500*
096600*****************************************************************
096700*    ZZ040/ZZ050 - LEFT-TRIM A DESCRIPTIVE COLUMN AND RETURN     *
096800*    ITS TRUE LENGTH (R4).  TRAILING FILLER SPACES ARE ALREADY  *
096900*    HARMLESS SINCE EVERY FIELD IS A FIXED-WIDTH DISPLAY ITEM,  *
097000*    BUT WE STILL NEED THE EXACT LENGTH FOR THE STRING JOIN.    *
097100*****************************************************************
097200*
097300 ZZ040-TRIM-FIELD SECTION.
097400*
097500     MOVE ZERO TO WS-LEAD-CNT.
097600     MOVE SPACES TO WS-TRIM-RESULT.
097700     INSPECT WS-TRIM-WORK TALLYING WS-LEAD-CNT FOR LEADING SPACE.
097800     IF WS-LEAD-CNT < 40
097900         COMPUTE WS-SUB3 = 40 - WS-LEAD-CNT
098000         MOVE WS-TRIM-WORK (WS-LEAD-CNT + 1:WS-SUB3) TO WS-TRIM-RESULT
098100     END-IF.
098200     PERFORM ZZ050-FIND-TRIM-LENGTH.
098300     MOVE WS-SUB3 TO WS-TRIM-LEN.
098400*
098500 ZZ040-EXIT.
098600     EXIT SECTION.
098700*
098800 ZZ050-FIND-TRIM-LENGTH SECTION.
098900*
099000     MOVE 40 TO WS-SUB3.
099100     PERFORM ZZ051-BACK-SCAN
099200         VARYING WS-SUB3 FROM 40 BY -1
099300         UNTIL WS-SUB3 = ZERO OR
099400               WS-TRIM-CHAR (WS-SUB3) NOT = SPACE.
099500*
099600 ZZ050-EXIT.
099700     EXIT SECTION.
099800*
099900 ZZ051-BACK-SCAN SECTION.
100000*
100100     CONTINUE.
100200*
100300 ZZ051-EXIT.
100400     EXIT SECTION.
