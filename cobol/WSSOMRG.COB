000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR MERGED SCHOOL OUTPUT FILE *
000400*        ONE RECORD PER DISTINCT SO-ORD-SCHOOL-NO,  *
000500*        WRITTEN IN ASCENDING SCHOOL NO ORDER.      *
000600*****************************************************
000700* FILE SIZE 300 BYTES.
000800*
000900* MONEY AND COUNT FIELDS ARE EDITED WITH AN EXPLICIT DECIMAL
001000* POINT SO THE FLAT FILE CAN BE READ BACK WITHOUT A COPYBOOK.
001100* TEXT FIELDS ARE WIDENED OVER THE INPUT SIDE BECAUSE A MERGE
001200* MAY JOIN SEVERAL DISTINCT VALUES WITH A ", " SEPARATOR.
001300*
001400* 14/03/88 RTH - CREATED.
001500*
001600 01  SO-MERGED-RECORD.
001700     03  SO-MRG-SCHOOL-NO           PIC X(10).
001800     03  SO-MRG-SCHOOL-NAME         PIC X(80).
001900     03  SO-MRG-CITY                PIC X(40).
002000     03  SO-MRG-ORDER-ID            PIC X(60).
002100     03  SO-MRG-VALUE-EXCL-GST      PIC -(10)9.99.
002200     03  SO-MRG-VALUE-INCL-GST      PIC -(10)9.99.
002300     03  SO-MRG-ASSET-REVENUE       PIC -(10)9.99.
002400     03  SO-MRG-ASSET-STUDENTS      PIC -(8)9.99.
002500     03  SO-MRG-CARES-REVENUE       PIC -(10)9.99.
002600     03  SO-MRG-CARES-STUDENTS      PIC -(8)9.99.
002700     03  SO-MRG-MINDSPARK-REVENUE   PIC -(10)9.99.
002800     03  SO-MRG-MINDSPARK-STUDENTS  PIC -(8)9.99.
002900     03  FILLER                     PIC X(4).
