000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR SCHOOL ORDER INPUT FILE   *
000400*        KEY IS SO-ORD-SCHOOL-NO (NOT UNIQUE -      *
000500*        MULTIPLE ORDER LINES PER SCHOOL)           *
000600*****************************************************
000700* FILE SIZE 200 BYTES.
000800*
000900* SOURCE FEED IS A SPREADSHEET EXTRACT - ALL FIELDS ARRIVE
001000* AS TEXT INCLUDING THE MONEY AND COUNT FIELDS, SO SO000
001100* MUST CLEAN THEM BEFORE ANY ARITHMETIC IS DONE ON THEM.
001200*
001300* 14/03/88 RTH - CREATED.
001400* 02/11/91 RTH - SO004 WIDENED SCHOOL NAME 32 TO 40 - STATE
001500*                DEPT CHANGED THEIR EXTRACT LAYOUT AGAIN.
001600*
001700 01  SO-ORDER-RECORD.
001800     03  SO-ORD-SCHOOL-NO           PIC X(10).
001900     03  SO-ORD-SCHOOL-NAME         PIC X(40).
002000     03  SO-ORD-CITY                PIC X(20).
002100     03  SO-ORD-ORDER-ID            PIC X(12).
002200     03  SO-ORD-VALUE-EXCL-GST      PIC X(15).
002300     03  SO-ORD-VALUE-INCL-GST      PIC X(15).
002400     03  SO-ORD-ASSET-REVENUE       PIC X(15).
002500     03  SO-ORD-ASSET-STUDENTS      PIC X(8).
002600     03  SO-ORD-CARES-REVENUE       PIC X(15).
002700     03  SO-ORD-CARES-STUDENTS      PIC X(8).
002800     03  SO-ORD-MINDSPARK-REVENUE   PIC X(15).
002900     03  SO-ORD-MINDSPARK-STUDENTS  PIC X(8).
003000     03  FILLER                     PIC X(19).
003100*
003200* ALTERNATE VIEW USED ONLY WHEN LOGGING A REJECTED LINE TO
003300* SYSOUT - GIVES US THE DESCRIPTIVE PART OF THE REC IN ONE
003400* MOVE WITHOUT NAMING EVERY FIELD IN THE ERROR PARAGRAPH.
003500*
003600 01  SO-ORDER-RECORD-ALT REDEFINES SO-ORDER-RECORD.
003700     03  SO-ORD-ALT-DESCRIPTIVE     PIC X(82).
003800     03  SO-ORD-ALT-MONEY-BLOCK     PIC X(99).
003900     03  FILLER                     PIC X(19).
