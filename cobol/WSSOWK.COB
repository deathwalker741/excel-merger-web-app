000100*****************************************************
000200*                                                    *
000300*   WORKING STORAGE FOR THE SCHOOL GROUPING TABLE   *
000400*        ONE ENTRY BUILT PER DISTINCT SO-ORD-       *
000500*        SCHOOL-NO SEEN ON SCHOOL-ORDER-FILE.       *
000600*****************************************************
000700* TABLE HELD IN MEMORY - NO SORT/MERGE STEP IS USED
000800* SINCE THE INPUT FILE IS NOT GUARANTEED TO ARRIVE IN
000900* SCHOOL NO SEQUENCE.  TABLE IS RE-SEQUENCED ASCENDING
001000* BY SO-SCH-NO JUST BEFORE THE OUTPUT PASS (AG000).
001100*
001200* 14/03/88 RTH - CREATED.
001300* 09/06/95 RTH - SO009 RAISED TABLE FROM 150 TO 300 SCHOOLS
001400*                AND DISTINCT-VALUE LISTS FROM 6 TO 10 -
001500*                STATE-WIDE EXTRACT NOW EXCEEDS OLD LIMITS.
001600* 21/02/97 JMK - SO011 ADDED LENGTH TABLES ALONGSIDE THE
001700*                DISTINCT-VALUE LISTS SO THE JOIN ROUTINE
001800*                CAN STRING EXACT TEXT WITHOUT DRAGGING
001900*                TRAILING FILLER SPACES INTO THE OUTPUT.
002000* 14/04/11 RTH - SO019 SUM FIELDS WIDENED FROM V99 TO V999 SO A
002100*                THIRD FRACTION DIGIT CAN RIDE THROUGH THE WHOLE
002200*                ADD CHAIN - SO000/ZZ010 NOW ROUNDS ONLY ONCE, ON
002300*                THE WAY OUT, INSTEAD OF ON EVERY LINE ADDED IN.
002400* 14/04/11 RTH - SO020 DISTINCT-VALUE LISTS RAISED FROM 10 TO 40
002500*                ENTRIES PER SCHOOL - AN 11TH SHORT CITY NAME WAS
002600*                BEING DROPPED (SO009) EVEN THOUGH THE JOINED TEXT
002700*                STILL FIT THE OUTPUT FIELD WITH ROOM TO SPARE.
002800*                THE FIELD WIDTH, NOT THIS COUNT, IS WHAT SHOULD
002900*                DECIDE WHAT GETS DROPPED.
003000*
003100 01  SO-SCHOOL-TABLE.
003200     03  SO-SCHOOL-ENTRY OCCURS 300 TIMES
003300                          INDEXED BY SO-IDX SO-IDX2.
003400         05  SO-SCH-NO             PIC X(10).
003500         05  SO-SCH-REV-EXCL       PIC S9(11)V999 COMP-3.
003600         05  SO-SCH-REV-INCL       PIC S9(11)V999 COMP-3.
003700         05  SO-SCH-ASSET-REV      PIC S9(11)V999 COMP-3.
003800         05  SO-SCH-ASSET-STU      PIC S9(9)V999  COMP-3.
003900         05  SO-SCH-CARES-REV      PIC S9(11)V999 COMP-3.
004000         05  SO-SCH-CARES-STU      PIC S9(9)V999  COMP-3.
004100         05  SO-SCH-MIND-REV       PIC S9(11)V999 COMP-3.
004200         05  SO-SCH-MIND-STU       PIC S9(9)V999  COMP-3.
004300         05  SO-SCH-NAME-CNT       PIC 99        COMP.
004400         05  SO-SCH-NAME-VALS      PIC X(40)     OCCURS 40 TIMES.
004500         05  SO-SCH-NAME-LENS      PIC 99   COMP OCCURS 40 TIMES.
004600         05  SO-SCH-CITY-CNT       PIC 99        COMP.
004700         05  SO-SCH-CITY-VALS      PIC X(20)     OCCURS 40 TIMES.
004800         05  SO-SCH-CITY-LENS      PIC 99   COMP OCCURS 40 TIMES.
004900         05  SO-SCH-ORD-CNT        PIC 99        COMP.
005000         05  SO-SCH-ORD-VALS       PIC X(12)     OCCURS 40 TIMES.
005100         05  SO-SCH-ORD-LENS       PIC 99   COMP OCCURS 40 TIMES.
005200         05  FILLER                PIC X(4).
005300*
005400 01  SO-SCHOOL-COUNT               PIC 9(4)      COMP VALUE ZERO.
005500 01  SO-SCHOOL-MAX                 PIC 9(4)      COMP VALUE 300.
005600 01  SO-VALS-MAX                   PIC 99        COMP VALUE 40.
005700*
005800* WHOLE-ENTRY SCRATCH AREA - MUST MATCH SO-SCHOOL-ENTRY
005900* FIELD FOR FIELD SO A GROUP MOVE CAN SWAP TWO ENTRIES IN
006000* ONE PASS DURING THE TABLE RE-SEQUENCE (AG012).
006100*
006200 01  WS-SWAP-ENTRY.
006300     03  WS-SWAP-SCH-NO            PIC X(10).
006400     03  WS-SWAP-REV-EXCL          PIC S9(11)V999 COMP-3.
006500     03  WS-SWAP-REV-INCL          PIC S9(11)V999 COMP-3.
006600     03  WS-SWAP-ASSET-REV         PIC S9(11)V999 COMP-3.
006700     03  WS-SWAP-ASSET-STU         PIC S9(9)V999  COMP-3.
006800     03  WS-SWAP-CARES-REV         PIC S9(11)V999 COMP-3.
006900     03  WS-SWAP-CARES-STU         PIC S9(9)V999  COMP-3.
007000     03  WS-SWAP-MIND-REV          PIC S9(11)V999 COMP-3.
007100     03  WS-SWAP-MIND-STU          PIC S9(9)V999  COMP-3.
007200     03  WS-SWAP-NAME-CNT          PIC 99        COMP.
007300     03  WS-SWAP-NAME-VALS         PIC X(40)     OCCURS 40 TIMES.
007400     03  WS-SWAP-NAME-LENS         PIC 99   COMP OCCURS 40 TIMES.
007500     03  WS-SWAP-CITY-CNT          PIC 99        COMP.
007600     03  WS-SWAP-CITY-VALS         PIC X(20)     OCCURS 40 TIMES.
007700     03  WS-SWAP-CITY-LENS         PIC 99   COMP OCCURS 40 TIMES.
007800     03  WS-SWAP-ORD-CNT           PIC 99        COMP.
007900     03  WS-SWAP-ORD-VALS          PIC X(12)     OCCURS 40 TIMES.
008000     03  WS-SWAP-ORD-LENS          PIC 99   COMP OCCURS 40 TIMES.
008100     03  FILLER                    PIC X(4).
008200*
008300* SCRATCH AREA FOR ZZ010-CLEAN-CURRENCY-VALUE (R1).  RAW TEXT
008400* IS REDEFINED AS A TABLE OF SINGLE CHARACTERS SO THE ROUTINE
008500* CAN STRIP ANYTHING THAT IS NOT A DIGIT OR A DECIMAL POINT.
008600*
008700 01  SO-WRK-RAW-TEXT               PIC X(15)     VALUE SPACES.
008800 01  SO-WRK-RAW-CHARS REDEFINES SO-WRK-RAW-TEXT.
008900     03  SO-WRK-RAW-CHAR           PIC X         OCCURS 15 TIMES.
009000 01  SO-WRK-CLEAN-TEXT             PIC X(18)     VALUE SPACES.
009100 01  SO-WRK-CLEAN-LEN              PIC 99        COMP VALUE ZERO.
009200 01  SO-WRK-VALUE                  PIC S9(11)V999 COMP-3 VALUE ZERO.
009300*
009400* SCRATCH AREA FOR AH0NN JOIN ROUTINES (R4).  ONE 80-BYTE
009500* BUFFER IS SHARED BY ALL THREE MERGED TEXT FIELDS SINCE
009600* THEY ARE JOINED ONE AT A TIME, NEVER TOGETHER.
009700*
009800 01  SO-WRK-JOIN-BUFFER            PIC X(80)     VALUE SPACES.
009900*
010000 01  SO-WRK-SORT-DONE              PIC X         VALUE "N".
010100     88  SO-WRK-SORT-COMPLETE                    VALUE "Y".
